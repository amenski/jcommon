000010*****************************************************************
000020*                                                                *
000030*   Record Definition For Date-Calculation Result Output        *
000040*        One record written per transaction, same order as      *
000050*        the input was read (including error records)           *
000060*****************************************************************
000070*
000080* 04/02/26 vbc - Created.
000090* 06/02/26 vbc - Added Result-Dow group, split from Result-Date.
000100*
000110    01  DT-RESULT-RECORD.
000120        03  DT-TRAN-ID              PIC 9(6).
000130        03  DT-OPERATION-CODE       PIC X(2).
000140        03  DT-RESULT-DATE.
000150            05  DT-RESULT-YEAR      PIC 9(4).
000160            05  DT-RESULT-MONTH     PIC 9(2).
000170            05  DT-RESULT-DAY       PIC 9(2).
000180        03  DT-RESULT-DATE9 REDEFINES DT-RESULT-DATE
000190                                    PIC 9(8).
000200*                 Zero for IR - no date-valued result.
000210        03  DT-RESULT-DOW           PIC 9(1).
000220*                 1=Sunday .. 7=Saturday, of the result date.
000230        03  DT-RESULT-FLAG          PIC X(1).
000240*                 Y/N boolean result for IR, space otherwise.
000250        03  DT-STATUS-CODE          PIC X(2).
000260*                 OK or ER (invalid input).
000270        03  FILLER                  PIC X(42).

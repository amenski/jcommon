000010*****************************************************************
000020*                                                                *
000030*   Linkage Record Passed Between DT000 (driver) And             *
000040*        DT004 (date-arithmetic common module)                   *
000050*****************************************************************
000060*  One CALL per transaction - DT000 loads the request fields,
000070*  DT004 fills in the result fields and hands control back.
000080*  Copied identically into DT000 working-storage and into the
000090*  DT004 linkage section, the way maps04's Mapa03-WS is shared.
000100*
000110* 04/02/26 vbc - Created.
000120* 07/02/26 vbc - Added Dtc-Include-Code, range date group for IR.
000130* 09/02/26 vbc - Added Date9 redefines on all three date groups.
000140*
000150    01  DT-CALC-LINKAGE.
000160        03  DTC-OPERATION-CODE      PIC X(2).
000170        03  DTC-BASE-DATE.
000180            05  DTC-BASE-YEAR       PIC 9(4).
000190            05  DTC-BASE-MONTH      PIC 9(2).
000200            05  DTC-BASE-DAY        PIC 9(2).
000210        03  DTC-BASE-DATE9 REDEFINES DTC-BASE-DATE
000220                                     PIC 9(8).
000230        03  DTC-PARM-NUMBER         PIC S9(5).
000240        03  DTC-RANGE-DATE-2.
000250            05  DTC-RANGE-YEAR-2    PIC 9(4).
000260            05  DTC-RANGE-MONTH-2   PIC 9(2).
000270            05  DTC-RANGE-DAY-2     PIC 9(2).
000280        03  DTC-RANGE-DATE-2-9 REDEFINES DTC-RANGE-DATE-2
000290                                     PIC 9(8).
000300        03  DTC-INCLUDE-CODE        PIC X(1).
000310        03  DTC-RESULT-DATE.
000320            05  DTC-RESULT-YEAR     PIC 9(4).
000330            05  DTC-RESULT-MONTH    PIC 9(2).
000340            05  DTC-RESULT-DAY      PIC 9(2).
000350        03  DTC-RESULT-DATE9 REDEFINES DTC-RESULT-DATE
000360                                     PIC 9(8).
000370        03  DTC-RESULT-DOW          PIC 9(1).
000380        03  DTC-RESULT-FLAG         PIC X(1).
000390        03  DTC-STATUS-CODE         PIC X(2).
000400        03  FILLER                  PIC X(4).

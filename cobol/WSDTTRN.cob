000010*****************************************************************
000020*                                                                *
000030*   Record Definition For Date-Calculation Transaction Input    *
000040*        No key - read in arrival order (Tran-Id is             *
000050*        informational only, not an access key)                 *
000060*****************************************************************
000070*  Layout matches DT010 batch job input spec - see DT000.
000080*
000090* 04/02/26 vbc - Created.
000100* 05/02/26 vbc - Added Date9 redefines to match linkage layout.
000110*
000120    01  DT-TRANSACTION-RECORD.
000130        03  DT-TRAN-ID              PIC 9(6).
000140        03  DT-OPERATION-CODE       PIC X(2).
000150*                 PD = Plus-Days     PM = Plus-Months
000160*                 PY = Plus-Years    PW = Previous-Day-Of-Week
000170*                 FW = Following-Day-Of-Week
000180*                 NW = Nearest-Day-Of-Week
000190*                 EM = End-Of-Month  IR = Is-In-Range
000200        03  DT-BASE-DATE.
000210            05  DT-BASE-YEAR        PIC 9(4).
000220            05  DT-BASE-MONTH       PIC 9(2).
000230            05  DT-BASE-DAY         PIC 9(2).
000240        03  DT-BASE-DATE9 REDEFINES DT-BASE-DATE
000250                                    PIC 9(8).
000260        03  DT-PARM-NUMBER          PIC S9(5).
000270*                 Day/Month/Year delta for PD/PM/PY.
000280*                 Target Day-Of-Week code 1-7 for PW/FW/NW.
000290*                 Unused for EM/IR.
000300        03  DT-RANGE-DATE-2.
000310            05  DT-RANGE-YEAR-2     PIC 9(4).
000320            05  DT-RANGE-MONTH-2    PIC 9(2).
000330            05  DT-RANGE-DAY-2      PIC 9(2).
000340        03  DT-RANGE-DATE-2-9 REDEFINES DT-RANGE-DATE-2
000350                                    PIC 9(8).
000360        03  DT-INCLUDE-CODE         PIC X(1).
000370*                 N=None F=First S=Second B=Both (IR only).
000380        03  FILLER                  PIC X(5).

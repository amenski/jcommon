000010       IDENTIFICATION DIVISION.
000020*****************************************************************
000030*                                                                *
000040*   D T 0 0 4                                                   *
000050*                                                                *
000060*   Common date-arithmetic module for the Date-Transaction       *
000070*   batch sub-system.  CALLed once per transaction by DT000      *
000080*   with the DT-Calc-Linkage record - loads the request in,      *
000090*   fills the result fields in, hands control straight back.     *
000100*   No files, no screens - all the calendar-math primitives      *
000110*   live here so DT000 (and any later caller) never has to       *
000120*   duplicate them, the way maps04 is the one place ACAS keeps   *
000130*   its date validation and conversion logic.                    *
000140*                                                                *
000150*****************************************************************
000160       PROGRAM-ID.    DT004.
000170       AUTHOR.        R J MEAKINS.
000180       INSTALLATION.  APPLEWOOD COMPUTERS.
000190       DATE-WRITTEN.  04/03/87.
000200       DATE-COMPILED.
000210       SECURITY.      NONE.
000220*****************************************************************
000230*                     C H A N G E   L O G                       *
000240*****************************************************************
000250* 04/03/87 RJM - Created.  Serial-date arithmetic split out of   *
000260*                the payroll vacation-due routine so it could   *
000270*                be shared - base date is 01/01/1900 = serial 2 *
000280*                exactly as the old spreadsheet packages did.   *
000290* 19/07/87 RJM - Added Previous/Following day-of-week.           *
000300* 02/11/88 RJM - Plus-Months was clamping the day wrong when    *
000310*                the target month was shorter - fixed via the  *
000320*                last-day-of-month table lookup.                *
000330* 23/05/90 KMB - Nearest-day-of-week added for the new BACS     *
000340*                run-date rule (req PYQ-114).                   *
000350* 14/01/92 KMB - End-of-month and is-in-range operations added  *
000360*                for the period-close job.                      *
000370* 30/09/94 DPW - Leap year count formula re-derived after the   *
000380*                1900-is-not-a-leap-year bug found in the old   *
000390*                vacation-accrual run (req PYQ-201).             *
000400* 11/08/98 DPW - YEAR 2000 REVIEW.  All date fields already     *
000410*                4-digit century, all arithmetic done on the    *
000420*                serial day count, not on 2-digit years - no    *
000430*                change required, module signed off Y2K-ready.  *
000440* 06/04/99 DPW - Confirmed no change following Y2K sign-off     *
000450*                re-test (req PYQ-233).                         *
000460* 18/02/02 SJC - Range-boundary test (Is-In-Range) rewritten to *
000470*                take four include-code modes (none/first/      *
000480*                second/both) rather than the old always-       *
000490*                inclusive test.                                 *
000500* 12/11/07 SJC - Validation split into its own paragraph range  *
000510*                so a bad operation code and a bad calendar     *
000520*                date give distinct status handling (PYQ-318).  *
000530* 25/06/14 TAH - Ported onto GnuCOBOL free format for the       *
000540*                v3.x rebuild - COMP items re-checked for the   *
000550*                32-bit runtime.                                *
000560* 09/02/26 VBC - REBUILT AS THE DT SUB-SYSTEM'S OWN COMMON      *
000570*                MODULE - lifted back onto fixed-format columns *
000580*                to match DT000, hand-rolled day-count formulas *
000590*                in place of the old intrinsic-function build,  *
000600*                added the Is-In-Range include-code handling.   *
000610*                (req DT-0001).                                 *
000620* 09/08/26 VBC - Removed the Upsi-0 trace switch and its two    *
000630*                Display lines - never a real diagnostic aid,   *
000640*                just noise on the operator console.  Bb130 now *
000650*                range-checks Dtc-Parm-Number (signed) before   *
000660*                the digit ever reaches the class test, so a    *
000670*                negative day-of-week parm on Pw/Fw/Nw is       *
000680*                rejected instead of passing on magnitude alone *
000690*                (req DT-0002).                                 *
000700*****************************************************************
000710       ENVIRONMENT DIVISION.
000720       CONFIGURATION SECTION.
000730*****************************************************************
000740*   Dt-Class-Dow-Digit backs the Pw/Fw/Nw parm check in Bb130.  *
000750*****************************************************************
000760       SPECIAL-NAMES.
000770           CLASS DT-CLASS-DOW-DIGIT IS "1" THRU "7".
000780*
000790       DATA DIVISION.
000800       WORKING-STORAGE SECTION.
000810*****************************************************************
000820*   Version literal - kept for the same reason Prog-Name is    *
000830*   kept in every ACAS program, so a core dump identifies the  *
000840*   load module level.                                          *
000850*****************************************************************
000860       77  DT004-Version           PIC X(10) VALUE "DT004 3.30".
000870*
000880*****************************************************************
000890*   Leap-year test working storage.                             *
000900*****************************************************************
000910       01  WS-Leap-Work.
000920           03  WS-LY-Year          PIC 9(4)   COMP.
000930           03  WS-LY-Switch        PIC X      VALUE "N".
000940               88  WS-LY-IS-LEAP              VALUE "Y".
000950           03  WS-LY-Mod4          PIC 9(4)   COMP.
000960           03  WS-LY-Mod100        PIC 9(4)   COMP.
000970           03  WS-LY-Mod400        PIC 9(4)   COMP.
000980           03  WS-LY-Quotient      PIC 9(4)   COMP.
000990           03  FILLER              PIC X      VALUE SPACE.
001000*
001010*****************************************************************
001020*   Leap-year count working storage (whole leap years elapsed   *
001030*   since the epoch, 1896-based formula per req DT-0001).        *
001040*****************************************************************
001050       01  WS-Leapcount-Work.
001060           03  WS-LYC-Year         PIC 9(4)   COMP.
001070           03  WS-LYC-A            PIC S9(9)  COMP.
001080           03  WS-LYC-B            PIC S9(9)  COMP.
001090           03  WS-LYC-C            PIC S9(9)  COMP.
001100           03  WS-LYC-Result       PIC S9(9)  COMP.
001110           03  FILLER              PIC X      VALUE SPACE.
001120*
001130*****************************************************************
001140*   Month-length lookup - 31/28/31/30 ... in calendar order.    *
001150*   Held as twelve VALUE'd FILLERs, redefined as an OCCURS      *
001160*   table so it can be subscripted - the classic table-load     *
001170*   dodge for a fixed set of constants.                          *
001180*****************************************************************
001190       01  WS-Month-Days-Values.
001200           03  FILLER              PIC 9(2)   VALUE 31.
001210           03  FILLER              PIC 9(2)   VALUE 28.
001220           03  FILLER              PIC 9(2)   VALUE 31.
001230           03  FILLER              PIC 9(2)   VALUE 30.
001240           03  FILLER              PIC 9(2)   VALUE 31.
001250           03  FILLER              PIC 9(2)   VALUE 30.
001260           03  FILLER              PIC 9(2)   VALUE 31.
001270           03  FILLER              PIC 9(2)   VALUE 31.
001280           03  FILLER              PIC 9(2)   VALUE 30.
001290           03  FILLER              PIC 9(2)   VALUE 31.
001300           03  FILLER              PIC 9(2)   VALUE 30.
001310           03  FILLER              PIC 9(2)   VALUE 31.
001320       01  WS-Month-Days-Table REDEFINES WS-Month-Days-Values.
001330           03  WS-Month-Days       PIC 9(2)   OCCURS 12 TIMES.
001340*
001350*****************************************************************
001360*   Scratch pair for Cc030 - year/month in, day count out.      *
001370*   Shared by every caller that needs a month length, so it     *
001380*   carries no history of its own beyond Cc030's.               *
001390*****************************************************************
001400       01  WS-Last-Day-Work.
001410           03  WS-LDM-Year         PIC 9(4)   COMP.
001420           03  WS-LDM-Month        PIC 9(2)   COMP.
001430           03  WS-LDM-Result       PIC 9(2)   COMP.
001440           03  FILLER              PIC X      VALUE SPACE.
001450*
001460*****************************************************************
001470*   Date-to-serial and serial-to-date scratch.  Base date is    *
001480*   01/01/1900 = serial 2 (the old Lotus/Excel spreadsheet       *
001490*   epoch ACAS payroll has always used for its vacation-due     *
001500*   accrual dates).                                              *
001510*****************************************************************
001520       01  WS-Date-To-Serial-Work.
001530           03  WS-D2S-Year         PIC 9(4)   COMP.
001540           03  WS-D2S-Month        PIC 9(2)   COMP.
001550           03  WS-D2S-Day          PIC 9(2)   COMP.
001560           03  WS-D2S-Month-Sub    PIC 9(2)   COMP.
001570           03  WS-D2S-Serial       PIC S9(9)  COMP.
001580           03  FILLER              PIC X      VALUE SPACE.
001590*
001600       01  WS-Serial-To-Date-Work.
001610           03  WS-S2D-Serial       PIC S9(9)  COMP.
001620           03  WS-S2D-Remaining    PIC S9(9)  COMP.
001630           03  WS-S2D-Year         PIC 9(4)   COMP.
001640           03  WS-S2D-Year-Len     PIC 9(3)   COMP.
001650           03  WS-S2D-Month        PIC 9(2)   COMP.
001660           03  WS-S2D-Month-Len    PIC 9(2)   COMP.
001670           03  WS-S2D-Day          PIC 9(2)   COMP.
001680           03  FILLER              PIC X      VALUE SPACE.
001690*
001700*****************************************************************
001710*   Cc300 scratch - serial in, 1-7 day-of-week out.  Reused     *
001720*   for both the base date's own day-of-week and the day-of-    *
001730*   week of every result date Ee100 finishes off.               *
001740*****************************************************************
001750       01  WS-Dow-Work.
001760           03  WS-DOW-Serial       PIC S9(9)  COMP.
001770           03  WS-DOW-Temp         PIC S9(9)  COMP.
001780           03  WS-DOW-Quotient     PIC S9(9)  COMP.
001790           03  WS-DOW-Remainder    PIC S9(4)  COMP.
001800           03  WS-DOW-Result       PIC 9(1)   COMP.
001810           03  FILLER              PIC X      VALUE SPACE.
001820*
001830*****************************************************************
001840*   Base-date working copy and its computed serial/dow, set     *
001850*   once per CALL by AA000-Main before dispatch.                 *
001860*****************************************************************
001870       01  WS-Base-Work.
001880           03  WS-Base-Year        PIC 9(4)   COMP.
001890           03  WS-Base-Month       PIC 9(2)   COMP.
001900           03  WS-Base-Day         PIC 9(2)   COMP.
001910           03  WS-Base-Serial      PIC S9(9)  COMP.
001920           03  WS-Base-Dow         PIC 9(1)   COMP.
001930           03  FILLER              PIC X      VALUE SPACE.
001940*
001950*****************************************************************
001960*   Common result staging area - every date-valued operation    *
001970*   drops its answer here before Ee100-Finish-Result converts   *
001980*   it to a serial/dow pair and moves it out to the linkage.     *
001990*****************************************************************
002000       01  WS-Result-Work.
002010           03  WS-Result-Year      PIC 9(4)   COMP.
002020           03  WS-Result-Month     PIC 9(2)   COMP.
002030           03  WS-Result-Day       PIC 9(2)   COMP.
002040           03  WS-Result-Serial    PIC S9(9)  COMP.
002050           03  FILLER              PIC X      VALUE SPACE.
002060*
002070*****************************************************************
002080*   Plus-Months / Plus-Years working storage.                    *
002090*****************************************************************
002100       01  WS-Plus-Months-Work.
002110           03  WS-PM-Total         PIC S9(9)  COMP.
002120           03  WS-PM-Quotient      PIC S9(9)  COMP.
002130           03  WS-PM-Remainder     PIC S9(4)  COMP.
002140           03  WS-PM-New-Year      PIC S9(9)  COMP.
002150           03  WS-PM-New-Month     PIC S9(4)  COMP.
002160           03  FILLER              PIC X      VALUE SPACE.
002170*
002180       01  WS-Plus-Years-Work.
002190           03  WS-PY-New-Year      PIC S9(9)  COMP.
002200           03  FILLER              PIC X      VALUE SPACE.
002210*
002220*****************************************************************
002230*   Previous/Following/Nearest day-of-week working storage.      *
002240*****************************************************************
002250       01  WS-Dow-Adjust-Work.
002260           03  WS-Target-Dow       PIC 9(1)   COMP.
002270           03  WS-Dow-Diff         PIC S9(4)  COMP.
002280           03  WS-Dow-Abs          PIC S9(4)  COMP.
002290           03  WS-Dow-Adjust       PIC S9(4)  COMP.
002300           03  WS-Dow-Parm-Digit   PIC 9(1).
002310           03  FILLER              PIC X      VALUE SPACE.
002320*
002330*****************************************************************
002340*   Is-In-Range working storage.                                 *
002350*****************************************************************
002360       01  WS-Is-In-Range-Work.
002370           03  WS-IR-Lo            PIC S9(9)  COMP.
002380           03  WS-IR-Hi            PIC S9(9)  COMP.
002390           03  WS-IR-D             PIC S9(9)  COMP.
002400           03  WS-IR-Serial-2      PIC S9(9)  COMP.
002410           03  FILLER              PIC X      VALUE SPACE.
002420       01  WS-Is-In-Range-Redef REDEFINES WS-Is-In-Range-Work.
002430           03  WS-IR-Work-Chars    PIC X(17).
002440*
002450*****************************************************************
002460*   Calendar-date validation working storage - shared by the    *
002470*   base date and, for Is-In-Range, the second range date.       *
002480*****************************************************************
002490       01  WS-Validate-Work.
002500           03  WS-VCD-Year         PIC 9(4)   COMP.
002510           03  WS-VCD-Month        PIC 9(2)   COMP.
002520           03  WS-VCD-Day          PIC 9(2)   COMP.
002530           03  WS-VCD-Switch       PIC X      VALUE "N".
002540               88  WS-VCD-VALID               VALUE "Y".
002550           03  FILLER              PIC X      VALUE SPACE.
002560       01  WS-Validate-Work-Redef REDEFINES WS-Validate-Work.
002570           03  WS-Validate-Work-Chars  PIC X(9).
002580*
002590*****************************************************************
002600*   Pass/fail flags Aa000-Main tests after Bb100 and Bb120 -    *
002610*   kept as separate 01-levels, not part of Ws-Validate-Work,   *
002620*   since Bb140 also drives Ws-Op-Switch off the range parms.   *
002630*****************************************************************
002640       01  WS-Date-Switch          PIC X      VALUE "N".
002650           88  WS-DATE-IS-VALID               VALUE "Y".
002660       01  WS-Op-Switch            PIC X      VALUE "N".
002670           88  WS-OP-IS-VALID                 VALUE "Y".
002680*
002690       LINKAGE SECTION.
002700*****************************************************************
002710*   One record in, the same record back out - Dtc-Status-Code   *
002720*   and Dtc-Result-Flag set on every call, the Dtc-Result-nnn   *
002730*   date fields only meaningful when the operation returns one. *
002740*****************************************************************
002750       COPY "WSDTCLC.cob".
002760*
002770       PROCEDURE DIVISION USING DT-CALC-LINKAGE.
002780*
002790       AA000-MAIN SECTION.
002800*****************************************************************
002810*   Entry point - validate, convert, dispatch, and hand back.   *
002820*   Mirrors the old Maps04 call shape - one linkage record      *
002830*   in, status/result fields set before Goback.                 *
002840*****************************************************************
002850*          Status defaults to OK and is only ever downgraded to
002860*          ER below - never set back to OK once a check has failed.
002870           MOVE "OK"   TO DTC-STATUS-CODE.
002880           MOVE SPACE  TO DTC-RESULT-FLAG.
002890           MOVE ZERO   TO DTC-RESULT-YEAR DTC-RESULT-MONTH
002900                           DTC-RESULT-DAY DTC-RESULT-DOW.
002910*          Linkage fields copied into working storage before any
002920*          validation - Dtc- fields themselves are never tested.
002930           MOVE DTC-BASE-YEAR  TO WS-BASE-YEAR.
002940           MOVE DTC-BASE-MONTH TO WS-BASE-MONTH.
002950           MOVE DTC-BASE-DAY   TO WS-BASE-DAY.
002960*          Base date range/calendar check lives in Bb100, which
002970*          loads Ws-Vcd-Year/Month/Day and calls Bb110 for us -
002980*          not repeated inline here.
002990           PERFORM BB100-VALIDATE-DATE THRU BB100-EXIT.
003000           IF NOT WS-DATE-IS-VALID
003010               MOVE "ER" TO DTC-STATUS-CODE
003020               GO TO AA000-EXIT
003030           END-IF.
003040*          Operation code and its own parm (dow digit or range
003050*          date) are both checked here before any arithmetic runs.
003060           PERFORM BB120-VALIDATE-OPERATION THRU BB120-EXIT.
003070           IF NOT WS-OP-IS-VALID
003080               MOVE "ER" TO DTC-STATUS-CODE
003090               GO TO AA000-EXIT
003100           END-IF.
003110*          Base date's own serial/dow computed once here, ahead
003120*          of the dispatch, since every one of the eight Dd1nn
003130*          paragraphs needs at least Ws-Base-Serial to work from.
003140           MOVE WS-BASE-YEAR  TO WS-D2S-YEAR.
003150           MOVE WS-BASE-MONTH TO WS-D2S-MONTH.
003160           MOVE WS-BASE-DAY   TO WS-D2S-DAY.
003170           PERFORM CC100-DATE-TO-SERIAL THRU CC100-EXIT.
003180           MOVE WS-D2S-SERIAL TO WS-BASE-SERIAL.
003190           MOVE WS-BASE-SERIAL TO WS-DOW-SERIAL.
003200           PERFORM CC300-DAY-OF-WEEK THRU CC300-EXIT.
003210           MOVE WS-DOW-RESULT TO WS-BASE-DOW.
003220*          12/11/07 SJC - dispatch table, one Perform per op code -
003230*          add a new operation here and in Bb120's Evaluate together.
003240           EVALUATE DTC-OPERATION-CODE
003250               WHEN "PD"  PERFORM DD110-PLUS-DAYS      THRU DD110-EXIT
003260               WHEN "PM"  PERFORM DD120-PLUS-MONTHS     THRU DD120-EXIT
003270               WHEN "PY"  PERFORM DD130-PLUS-YEARS       THRU DD130-EXIT
003280               WHEN "PW"  PERFORM DD140-PREVIOUS-DOW      THRU DD140-EXIT
003290               WHEN "FW"  PERFORM DD150-FOLLOWING-DOW      THRU DD150-EXIT
003300               WHEN "NW"  PERFORM DD160-NEAREST-DOW         THRU DD160-EXIT
003310               WHEN "EM"  PERFORM DD170-END-OF-MONTH         THRU DD170-EXIT
003320               WHEN "IR"  PERFORM DD180-IS-IN-RANGE           THRU DD180-EXIT
003330           END-EVALUATE.
003340       AA000-EXIT.
003350           GOBACK.
003360*
003370       BB100-VALIDATE-DATE SECTION.
003380*****************************************************************
003390*   Base-date entry point, called first by Aa000-Main.  Loads   *
003400*   the base date into the shared calendar-check working        *
003410*   storage, calls Bb110, then copies the pass/fail flag out    *
003420*   to Ws-Date-Switch for Aa000-Main to test.                   *
003430*   Split out 12/11/07 (PYQ-318) so a bad calendar              *
003440*   date and a bad operation code post distinct status.         *
003450*****************************************************************
003460*          Clear the shared calendar-check area first - it is
003470*          also loaded by Bb140 for the Is-In-Range second date,
003480*          so no digit from that call is left lying around here.
003490           MOVE ZEROS TO WS-VALIDATE-WORK-CHARS.
003500           MOVE WS-BASE-YEAR  TO WS-VCD-YEAR.
003510           MOVE WS-BASE-MONTH TO WS-VCD-MONTH.
003520           MOVE WS-BASE-DAY   TO WS-VCD-DAY.
003530           PERFORM BB110-VALIDATE-CALENDAR-DATE THRU BB110-EXIT.
003540           MOVE WS-VCD-SWITCH TO WS-DATE-SWITCH.
003550       BB100-EXIT.
003560           EXIT.
003570*
003580       BB110-VALIDATE-CALENDAR-DATE SECTION.
003590*****************************************************************
003600*   General-purpose calendar check - year 1900-9999, month      *
003610*   1-12, day 1 thru last-day-of-month.  Used for both the      *
003620*   transaction base date and, on Is-In-Range, the second       *
003630*   range-boundary date.                                        *
003640*   Falls through to Bb110-Exit with the switch                 *
003650*   still N the moment any one test fails.                      *
003660*****************************************************************
003670*          Lower bound only - no upper year limit is imposed,
003680*          this module will run past 9999 without a fresh review.
003690           MOVE "N" TO WS-VCD-SWITCH.
003700           IF WS-VCD-YEAR < 1900
003710               GO TO BB110-EXIT
003720           END-IF.
003730           IF WS-VCD-MONTH < 1 OR WS-VCD-MONTH > 12
003740               GO TO BB110-EXIT
003750           END-IF.
003760*          Day range depends on the month (and, for February, on
003770*          whether the year is a leap year) - hence the Cc030 call.
003780           MOVE WS-VCD-YEAR  TO WS-LDM-YEAR.
003790           MOVE WS-VCD-MONTH TO WS-LDM-MONTH.
003800           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
003810           IF WS-VCD-DAY < 1 OR WS-VCD-DAY > WS-LDM-RESULT
003820               GO TO BB110-EXIT
003830           END-IF.
003840           MOVE "Y" TO WS-VCD-SWITCH.
003850       BB110-EXIT.
003860           EXIT.
003870*
003880       BB120-VALIDATE-OPERATION SECTION.
003890*****************************************************************
003900*   Operation code must be one of the eight known codes; three  *
003910*   of them (Pw/Fw/Nw) also need a day-of-week parm 1-7, and    *
003920*   Ir also needs a good include code and a good second date.   *
003930*   Unknown codes fall to When Other and leave                  *
003940*   Ws-Op-Switch at N - Aa000-Main posts ER.                    *
003950*****************************************************************
003960*          Pd/Pm/Py/Em take a plain numeric parm (or none, for Em)
003970*          with no further validation - Pw/Fw/Nw and Ir need more.
003980           MOVE "N" TO WS-OP-SWITCH.
003990           EVALUATE DTC-OPERATION-CODE
004000               WHEN "PD"
004010               WHEN "PM"
004020               WHEN "PY"
004030               WHEN "EM"
004040                   MOVE "Y" TO WS-OP-SWITCH
004050               WHEN "PW"
004060               WHEN "FW"
004070               WHEN "NW"
004080                   PERFORM BB130-VALIDATE-DOW-PARM THRU BB130-EXIT
004090               WHEN "IR"
004100                   PERFORM BB140-VALIDATE-RANGE-PARMS THRU BB140-EXIT
004110               WHEN OTHER
004120                   CONTINUE
004130           END-EVALUATE.
004140       BB120-EXIT.
004150           EXIT.
004160*
004170       BB130-VALIDATE-DOW-PARM SECTION.
004180*****************************************************************
004190*   Day-of-week parm for Pw/Fw/Nw must be a single digit 1-7 -  *
004200*   tested with the Dt-Class-Dow-Digit class condition declared *
004210*   in Special-Names rather than a manual range compare.        *
004220*   A parm outside 1-7, or non-numeric, leaves                  *
004230*   Ws-Op-Switch at N and the transaction errors.               *
004240*****************************************************************
004250*          Dtc-Parm-Number is signed - the range test has to run
004260*          on the signed field itself before the digit ever goes
004270*          near an unsigned receiver, or a negative parm like -3
004280*          would move in as unsigned 3 and pass the class test
004290*          below on magnitude alone instead of being rejected.
004300           IF DTC-PARM-NUMBER IS NUMERIC
004310                   AND DTC-PARM-NUMBER NOT < 1
004320                   AND DTC-PARM-NUMBER NOT > 7
004330               MOVE DTC-PARM-NUMBER TO WS-DOW-PARM-DIGIT
004340               IF WS-DOW-PARM-DIGIT IS DT-CLASS-DOW-DIGIT
004350                   MOVE "Y" TO WS-OP-SWITCH
004360               END-IF
004370           END-IF.
004380       BB130-EXIT.
004390           EXIT.
004400*
004410       BB140-VALIDATE-RANGE-PARMS SECTION.
004420*****************************************************************
004430*   Is-In-Range needs a good include code (N/F/S/B) and a good  *
004440*   calendar date for the second range boundary - reuses        *
004450*   Bb110 for the date, since the check is identical to the     *
004460*   base date's own year/month/day/last-day-of-month test.      *
004470*   An include code outside N/F/S/B leaves                      *
004480*   Ws-Op-Switch at N without touching Bb110 at all.            *
004490*****************************************************************
004500*          Four legal include codes - None/First/Second/Both -
004510*          match the four Dd180 branches one for one.
004520           IF DTC-INCLUDE-CODE = "N" OR "F" OR "S" OR "B"
004530               MOVE ZEROS TO WS-VALIDATE-WORK-CHARS
004540               MOVE DTC-RANGE-YEAR-2  TO WS-VCD-YEAR
004550               MOVE DTC-RANGE-MONTH-2 TO WS-VCD-MONTH
004560               MOVE DTC-RANGE-DAY-2   TO WS-VCD-DAY
004570               PERFORM BB110-VALIDATE-CALENDAR-DATE THRU BB110-EXIT
004580               IF WS-VCD-VALID
004590                   MOVE "Y" TO WS-OP-SWITCH
004600               END-IF
004610           END-IF.
004620       BB140-EXIT.
004630           EXIT.
004640*
004650       CC010-IS-LEAP-YEAR SECTION.
004660*****************************************************************
004670*   Standard Gregorian leap-year test - div by 4 and (not div   *
004680*   by 100 or div by 400).  Ws-LY-Year set by the caller.        *
004690*   Three Divide statements rather than one Compute -           *
004700*   kept simple on purpose, this runs for every date.           *
004710*****************************************************************
004720*          Div by 4 and not div by 100, or div by 400 outright -
004730*          the textbook Gregorian rule, three Divides not one.
004740           MOVE "N" TO WS-LY-SWITCH.
004750           DIVIDE WS-LY-YEAR BY 4   GIVING WS-LY-QUOTIENT
004760                                    REMAINDER WS-LY-MOD4.
004770           DIVIDE WS-LY-YEAR BY 100 GIVING WS-LY-QUOTIENT
004780                                    REMAINDER WS-LY-MOD100.
004790           DIVIDE WS-LY-YEAR BY 400 GIVING WS-LY-QUOTIENT
004800                                    REMAINDER WS-LY-MOD400.
004810           IF (WS-LY-MOD4 = 0 AND WS-LY-MOD100 NOT = 0)
004820                   OR WS-LY-MOD400 = 0
004830               MOVE "Y" TO WS-LY-SWITCH
004840           END-IF.
004850       CC010-EXIT.
004860           EXIT.
004870*
004880       CC020-LEAP-YEAR-COUNT SECTION.
004890*****************************************************************
004900*   Whole leap years from the epoch through Ws-LYC-Year - the   *
004910*   1896/1800/1600 formula re-derived after the 1900 bug        *
004920*   (see change log, 30/09/94).  Integer division truncates.    *
004930*   Whole-number division truncates the same way                *
004940*   on every COBOL compiler this module has run on.             *
004950*****************************************************************
004960*          A counts leaps every 4 years since 1896, B removes the
004970*          century years, C adds the 400-year exceptions back in.
004980           COMPUTE WS-LYC-A = (WS-LYC-YEAR - 1896) / 4.
004990           COMPUTE WS-LYC-B = (WS-LYC-YEAR - 1800) / 100.
005000           COMPUTE WS-LYC-C = (WS-LYC-YEAR - 1600) / 400.
005010           COMPUTE WS-LYC-RESULT = WS-LYC-A - WS-LYC-B + WS-LYC-C.
005020       CC020-EXIT.
005030           EXIT.
005040*
005050       CC030-LAST-DAY-OF-MONTH SECTION.
005060*****************************************************************
005070*   Table lookup with the February leap-year kick.  Ws-LDM-Year *
005080*   and Ws-LDM-Month set by the caller.                          *
005090*   Called from both directions of conversion and               *
005100*   from every Plus-Months/Plus-Years day clamp.                *
005110*****************************************************************
005120*          Table gives every month's length except February in a
005130*          leap year, which is bumped from 28 to 29 below.
005140           MOVE WS-LDM-YEAR TO WS-LY-YEAR.
005150           PERFORM CC010-IS-LEAP-YEAR THRU CC010-EXIT.
005160           MOVE WS-MONTH-DAYS (WS-LDM-MONTH) TO WS-LDM-RESULT.
005170           IF WS-LDM-MONTH = 2 AND WS-LY-IS-LEAP
005180               MOVE 29 TO WS-LDM-RESULT
005190           END-IF.
005200       CC030-EXIT.
005210           EXIT.
005220*
005230       CC100-DATE-TO-SERIAL SECTION.
005240*****************************************************************
005250*   Ws-D2S-Year/Month/Day in, Ws-D2S-Serial out.  Serial 2 =    *
005260*   01/01/1900, matching the spreadsheet base ACAS payroll has  *
005270*   always used for vacation-due dates.                          *
005280*   Whole years first, then whole months in the                 *
005290*   target year via Cc110, then the day-of-month.               *
005300*****************************************************************
005310*          365 days per common year plus one leap day for every
005320*          whole leap year already elapsed since the epoch year.
005330           COMPUTE WS-D2S-SERIAL = 2 + (365 * (WS-D2S-YEAR - 1900)).
005340           MOVE WS-D2S-YEAR TO WS-LYC-YEAR.
005350           SUBTRACT 1 FROM WS-LYC-YEAR.
005360           PERFORM CC020-LEAP-YEAR-COUNT THRU CC020-EXIT.
005370           ADD WS-LYC-RESULT TO WS-D2S-SERIAL.
005380           MOVE 1 TO WS-D2S-MONTH-SUB.
005390           PERFORM CC110-SUM-MONTHS-BEFORE THRU CC110-EXIT
005400               UNTIL WS-D2S-MONTH-SUB >= WS-D2S-MONTH.
005410           ADD WS-D2S-DAY TO WS-D2S-SERIAL.
005420           SUBTRACT 1 FROM WS-D2S-SERIAL.
005430       CC100-EXIT.
005440           EXIT.
005450*
005460       CC110-SUM-MONTHS-BEFORE SECTION.
005470*****************************************************************
005480*   Adds one calendar month's day count to Ws-D2S-Serial, from  *
005490*   Ws-D2S-Month-Sub up to the target month - driven by Cc100's *
005500*   Perform ... Until loop.                                     *
005510*   One call per month below the target - twelve                *
005520*   at most, so no need for a smarter running sum.              *
005530*****************************************************************
005540*          One pass adds one month's length and steps the
005550*          sub-counter - the caller's Until test stops the loop.
005560           MOVE WS-D2S-YEAR     TO WS-LDM-YEAR.
005570           MOVE WS-D2S-MONTH-SUB TO WS-LDM-MONTH.
005580           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
005590           ADD WS-LDM-RESULT TO WS-D2S-SERIAL.
005600           ADD 1 TO WS-D2S-MONTH-SUB.
005610       CC110-EXIT.
005620           EXIT.
005630*
005640       CC200-SERIAL-TO-DATE SECTION.
005650*****************************************************************
005660*   Inverse of Cc100 - walk whole years forward from 1900 then  *
005670*   whole months forward within the found year, the remaining   *
005680*   day count plus one is the day-of-month.                      *
005690*   Whole years first via Cc210, then whole months              *
005700*   in the found year via Cc220, day is what's left.            *
005710*****************************************************************
005720*          Remaining day count starts at Serial - 2 (the epoch
005730*          offset) and is walked down year by year, then month by
005740*          month, until what is left is the day-of-month itself.
005750           COMPUTE WS-S2D-REMAINING = WS-S2D-SERIAL - 2.
005760           MOVE 1900 TO WS-S2D-YEAR.
005770           PERFORM CC215-COMPUTE-YEAR-LEN THRU CC215-EXIT.
005780           PERFORM CC210-FIND-YEAR THRU CC210-EXIT
005790               UNTIL WS-S2D-REMAINING < WS-S2D-YEAR-LEN.
005800           MOVE WS-S2D-YEAR TO WS-LDM-YEAR.
005810           MOVE 1 TO WS-S2D-MONTH.
005820           MOVE WS-S2D-MONTH TO WS-LDM-MONTH.
005830           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
005840           MOVE WS-LDM-RESULT TO WS-S2D-MONTH-LEN.
005850           PERFORM CC220-FIND-MONTH THRU CC220-EXIT
005860               UNTIL WS-S2D-REMAINING < WS-S2D-MONTH-LEN.
005870           COMPUTE WS-S2D-DAY = WS-S2D-REMAINING + 1.
005880       CC200-EXIT.
005890           EXIT.
005900*
005910       CC210-FIND-YEAR SECTION.
005920*****************************************************************
005930*   Steps Ws-S2D-Year forward one whole year, subtracting that  *
005940*   year's length from the remaining day count - driven by      *
005950*   Cc200's Perform ... Until loop.                             *
005960*   Recomputes the next year's length each pass so              *
005970*   leap years are picked up as the walk crosses them.          *
005980*****************************************************************
005990*          Year length must be recomputed after the year is
006000*          stepped, in case the new year is itself a leap year.
006010           SUBTRACT WS-S2D-YEAR-LEN FROM WS-S2D-REMAINING.
006020           ADD 1 TO WS-S2D-YEAR.
006030           PERFORM CC215-COMPUTE-YEAR-LEN THRU CC215-EXIT.
006040       CC210-EXIT.
006050           EXIT.
006060*
006070       CC215-COMPUTE-YEAR-LEN SECTION.
006080*****************************************************************
006090*   365 or 366 days for Ws-S2D-Year, per Cc010's leap-year test. *
006100*   Small enough to inline but kept as its own                  *
006110*   paragraph so Cc200 and Cc210 share one copy.                *
006120*****************************************************************
006130           MOVE WS-S2D-YEAR TO WS-LY-YEAR.
006140           PERFORM CC010-IS-LEAP-YEAR THRU CC010-EXIT.
006150           IF WS-LY-IS-LEAP
006160               MOVE 366 TO WS-S2D-YEAR-LEN
006170           ELSE
006180               MOVE 365 TO WS-S2D-YEAR-LEN
006190           END-IF.
006200       CC215-EXIT.
006210           EXIT.
006220*
006230       CC220-FIND-MONTH SECTION.
006240*****************************************************************
006250*   Steps Ws-S2D-Month forward one whole month, subtracting     *
006260*   that month's length from the remaining day count - driven   *
006270*   by Cc200's Perform ... Until loop.                          *
006280*   Twelve passes at most per year - no shortcut table          *
006290*   beyond the month-length lookup Cc030 already has.           *
006300*****************************************************************
006310           SUBTRACT WS-S2D-MONTH-LEN FROM WS-S2D-REMAINING.
006320           ADD 1 TO WS-S2D-MONTH.
006330           MOVE WS-S2D-YEAR  TO WS-LDM-YEAR.
006340           MOVE WS-S2D-MONTH TO WS-LDM-MONTH.
006350           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
006360           MOVE WS-LDM-RESULT TO WS-S2D-MONTH-LEN.
006370       CC220-EXIT.
006380           EXIT.
006390*
006400       CC300-DAY-OF-WEEK SECTION.
006410*****************************************************************
006420*   Ws-DOW-Serial in, Ws-DOW-Result out, 1=Sunday ... 7=         *
006430*   Saturday - serial 2 (01/01/1900) was a Monday, hence + 5.    *
006440*   Result is 1-7 with 1=Sunday, matching the day-of-           *
006450*   week parm convention used on Pw/Fw/Nw transactions.         *
006460*****************************************************************
006470*          Serial 2 (01/01/1900) fell on a Monday - the +5 offset
006480*          before the Mod 7 lines up remainder 1 with Sunday.
006490           MOVE WS-DOW-SERIAL TO WS-DOW-TEMP.
006500           ADD 5 TO WS-DOW-TEMP.
006510*          Remainder runs 0-6, +1 re-bases it to the 1-7 result
006520*          range the day-of-week parm on Pw/Fw/Nw already uses.
006530           DIVIDE WS-DOW-TEMP BY 7 GIVING WS-DOW-QUOTIENT
006540                                   REMAINDER WS-DOW-REMAINDER.
006550           ADD 1 TO WS-DOW-REMAINDER GIVING WS-DOW-RESULT.
006560       CC300-EXIT.
006570           EXIT.
006580*
006590       DD110-PLUS-DAYS SECTION.
006600*****************************************************************
006610*   Simplest of the eight operations - add the signed day       *
006620*   count straight onto the base serial and convert back.       *
006630*   Negative counts move the date backwards - the               *
006640*   serial arithmetic does not care which way it goes.          *
006650*****************************************************************
006660*          Simplest of the eight - straight serial addition, no
006670*          calendar table lookup needed at all before converting back.
006680           COMPUTE WS-RESULT-SERIAL = WS-BASE-SERIAL + DTC-PARM-NUMBER.
006690           MOVE WS-RESULT-SERIAL TO WS-S2D-SERIAL.
006700           PERFORM CC200-SERIAL-TO-DATE THRU CC200-EXIT.
006710           MOVE WS-S2D-YEAR  TO WS-RESULT-YEAR.
006720           MOVE WS-S2D-MONTH TO WS-RESULT-MONTH.
006730           MOVE WS-S2D-DAY   TO WS-RESULT-DAY.
006740           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
006750       DD110-EXIT.
006760           EXIT.
006770*
006780       DD120-PLUS-MONTHS SECTION.
006790*****************************************************************
006800*   New-year/new-month from the total-months formula, day       *
006810*   clamped to the target month's length (the 02/11/88 fix).    *
006820*   Zero-based month arithmetic (Base-Month - 1) so a           *
006830*   12-month wraparound falls out of the Divide by 12.          *
006840*****************************************************************
006850*          02/11/88 RJM fix - total-months formula, zero-based on
006860*          entry (the trailing -1), re-based to 1-12 again below.
006870           COMPUTE WS-PM-TOTAL = (12 * WS-BASE-YEAR) + WS-BASE-MONTH
006880                                   + DTC-PARM-NUMBER - 1.
006890*          Quotient is the new year, remainder +1 the new month -
006900*          the zero-based total from above unwinds cleanly here.
006910           DIVIDE WS-PM-TOTAL BY 12 GIVING WS-PM-QUOTIENT
006920                                    REMAINDER WS-PM-REMAINDER.
006930           MOVE WS-PM-QUOTIENT TO WS-PM-NEW-YEAR.
006940           COMPUTE WS-PM-NEW-MONTH = WS-PM-REMAINDER + 1.
006950           MOVE WS-PM-NEW-YEAR  TO WS-LDM-YEAR.
006960           MOVE WS-PM-NEW-MONTH TO WS-LDM-MONTH.
006970           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
006980           IF WS-BASE-DAY > WS-LDM-RESULT
006990               MOVE WS-LDM-RESULT TO WS-RESULT-DAY
007000           ELSE
007010               MOVE WS-BASE-DAY TO WS-RESULT-DAY
007020           END-IF.
007030           MOVE WS-PM-NEW-YEAR  TO WS-RESULT-YEAR.
007040           MOVE WS-PM-NEW-MONTH TO WS-RESULT-MONTH.
007050           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
007060       DD120-EXIT.
007070           EXIT.
007080*
007090       DD130-PLUS-YEARS SECTION.
007100*****************************************************************
007110*   Add the signed year count onto the base year, day clamped   *
007120*   to the target month's length the same way Dd120 does it -   *
007130*   handles 29 Feb rolling onto a non-leap year.                *
007140*   Month never changes on this operation - only the            *
007150*   year and, if needed, the clamped day-of-month.              *
007160*****************************************************************
007170*          Only the year moves - month is carried through
007180*          unchanged, so the day-clamp test below is against the
007190*          same month's length in the (possibly leap) new year.
007200           COMPUTE WS-PY-NEW-YEAR = WS-BASE-YEAR + DTC-PARM-NUMBER.
007210           MOVE WS-PY-NEW-YEAR TO WS-LDM-YEAR.
007220           MOVE WS-BASE-MONTH  TO WS-LDM-MONTH.
007230           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
007240           IF WS-BASE-DAY > WS-LDM-RESULT
007250               MOVE WS-LDM-RESULT TO WS-RESULT-DAY
007260           ELSE
007270               MOVE WS-BASE-DAY TO WS-RESULT-DAY
007280           END-IF.
007290           MOVE WS-PY-NEW-YEAR TO WS-RESULT-YEAR.
007300           MOVE WS-BASE-MONTH  TO WS-RESULT-MONTH.
007310           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
007320       DD130-EXIT.
007330           EXIT.
007340*
007350       DD140-PREVIOUS-DOW SECTION.
007360*****************************************************************
007370*   Nearest day-of-week strictly before the base date - a       *
007380*   negative-or-zero adjustment back to the target day-of-      *
007390*   week, wrapping a full week if the target is not already     *
007400*   earlier in the week than the base day.                      *
007410*   Adjustment is always zero or negative - the                 *
007420*   result date is always strictly before the base.             *
007430*****************************************************************
007440*          Target strictly earlier in the week than the base day -
007450*          plain subtraction; otherwise wrap back a full week.
007460           MOVE DTC-PARM-NUMBER TO WS-TARGET-DOW.
007470           IF WS-BASE-DOW > WS-TARGET-DOW
007480               COMPUTE WS-DOW-ADJUST = WS-TARGET-DOW - WS-BASE-DOW
007490           ELSE
007500               COMPUTE WS-DOW-ADJUST = -7 + (WS-TARGET-DOW - WS-BASE-DOW)
007510           END-IF.
007520           COMPUTE WS-RESULT-SERIAL = WS-BASE-SERIAL + WS-DOW-ADJUST.
007530           MOVE WS-RESULT-SERIAL TO WS-S2D-SERIAL.
007540           PERFORM CC200-SERIAL-TO-DATE THRU CC200-EXIT.
007550           MOVE WS-S2D-YEAR  TO WS-RESULT-YEAR.
007560           MOVE WS-S2D-MONTH TO WS-RESULT-MONTH.
007570           MOVE WS-S2D-DAY   TO WS-RESULT-DAY.
007580           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
007590       DD140-EXIT.
007600           EXIT.
007610*
007620       DD150-FOLLOWING-DOW SECTION.
007630*****************************************************************
007640*   Mirror image of Dd140 - nearest day-of-week strictly after  *
007650*   the base date, wrapping a full week if the target is not    *
007660*   already later in the week than the base day.                *
007670*   Adjustment is always zero or positive - the                 *
007680*   result date is always strictly after the base.              *
007690*****************************************************************
007700*          Target on or before the base day-of-week - wrap a full
007710*          week forward; otherwise plain subtraction moves it later.
007720           MOVE DTC-PARM-NUMBER TO WS-TARGET-DOW.
007730           IF WS-BASE-DOW NOT < WS-TARGET-DOW
007740               COMPUTE WS-DOW-ADJUST = 7 + (WS-TARGET-DOW - WS-BASE-DOW)
007750           ELSE
007760               COMPUTE WS-DOW-ADJUST = WS-TARGET-DOW - WS-BASE-DOW
007770           END-IF.
007780           COMPUTE WS-RESULT-SERIAL = WS-BASE-SERIAL + WS-DOW-ADJUST.
007790           MOVE WS-RESULT-SERIAL TO WS-S2D-SERIAL.
007800           PERFORM CC200-SERIAL-TO-DATE THRU CC200-EXIT.
007810           MOVE WS-S2D-YEAR  TO WS-RESULT-YEAR.
007820           MOVE WS-S2D-MONTH TO WS-RESULT-MONTH.
007830           MOVE WS-S2D-DAY   TO WS-RESULT-DAY.
007840           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
007850       DD150-EXIT.
007860           EXIT.
007870*
007880       DD160-NEAREST-DOW SECTION.
007890*****************************************************************
007900*   Added for the BACS run-date rule (req PYQ-114) - if the     *
007910*   target day-of-week is 4 or more days away the short way     *
007920*   round is taken instead.                                      *
007930*   The plus/minus four-day threshold is what makes             *
007940*   the run land on the closer of the two directions.           *
007950*****************************************************************
007960*          23/05/90 KMB - PYQ-114.  Diff can run either side of
007970*          zero; the +/-4 clamp below picks the shorter direction.
007980           MOVE DTC-PARM-NUMBER TO WS-TARGET-DOW.
007990           COMPUTE WS-DOW-DIFF = WS-TARGET-DOW - WS-BASE-DOW.
008000           IF WS-DOW-DIFF < 0
008010               COMPUTE WS-DOW-ABS = 0 - WS-DOW-DIFF
008020           ELSE
008030               MOVE WS-DOW-DIFF TO WS-DOW-ABS
008040           END-IF.
008050           COMPUTE WS-DOW-ADJUST = 0 - WS-DOW-ABS.
008060*          Beyond 3 days either way, going the other way round the
008070*          week is shorter - the two clamps below flip the sign.
008080           IF WS-DOW-ADJUST >= 4
008090               COMPUTE WS-DOW-ADJUST = 7 - WS-DOW-ADJUST
008100           END-IF.
008110           IF WS-DOW-ADJUST <= -4
008120               COMPUTE WS-DOW-ADJUST = 7 + WS-DOW-ADJUST
008130           END-IF.
008140           COMPUTE WS-RESULT-SERIAL = WS-BASE-SERIAL + WS-DOW-ADJUST.
008150           MOVE WS-RESULT-SERIAL TO WS-S2D-SERIAL.
008160           PERFORM CC200-SERIAL-TO-DATE THRU CC200-EXIT.
008170           MOVE WS-S2D-YEAR  TO WS-RESULT-YEAR.
008180           MOVE WS-S2D-MONTH TO WS-RESULT-MONTH.
008190           MOVE WS-S2D-DAY   TO WS-RESULT-DAY.
008200           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
008210       DD160-EXIT.
008220           EXIT.
008230*
008240       DD170-END-OF-MONTH SECTION.
008250*****************************************************************
008260*   Last day of the base date's own month/year - no arithmetic  *
008270*   beyond the Cc030 table lookup, day-of-week comes back       *
008280*   through the usual Ee100 tail.                               *
008290*   No Plus/Minus arithmetic on this one - the base             *
008300*   date's own month supplies the answer directly.              *
008310*****************************************************************
008320*          No serial arithmetic at all on this operation - the
008330*          answer is entirely a table lookup against the base date.
008340           MOVE WS-BASE-YEAR  TO WS-LDM-YEAR.
008350           MOVE WS-BASE-MONTH TO WS-LDM-MONTH.
008360           PERFORM CC030-LAST-DAY-OF-MONTH THRU CC030-EXIT.
008370           MOVE WS-BASE-YEAR   TO WS-RESULT-YEAR.
008380           MOVE WS-BASE-MONTH  TO WS-RESULT-MONTH.
008390           MOVE WS-LDM-RESULT  TO WS-RESULT-DAY.
008400           PERFORM EE100-FINISH-RESULT THRU EE100-EXIT.
008410       DD170-EXIT.
008420           EXIT.
008430*
008440       DD180-IS-IN-RANGE SECTION.
008450*****************************************************************
008460*   Rewritten 18/02/02 to test against four include-code modes  *
008470*   (none/first/second/both).  Range is [base date, second      *
008480*   range date] regardless of which one is earlier; base date   *
008490*   is also the value being tested - no third date is carried   *
008500*   on this transaction layout.                                  *
008510*   No result date is produced - year/month/day/dow come back   *
008520*   zero, only Result-Flag is meaningful.                        *
008530*****************************************************************
008540*          18/02/02 SJC - second range date converted here so the
008550*          Lo/Hi ordering below works whichever date is earlier.
008560           MOVE ZEROS TO WS-IR-WORK-CHARS.
008570           MOVE DTC-RANGE-YEAR-2  TO WS-D2S-YEAR.
008580           MOVE DTC-RANGE-MONTH-2 TO WS-D2S-MONTH.
008590           MOVE DTC-RANGE-DAY-2   TO WS-D2S-DAY.
008600           PERFORM CC100-DATE-TO-SERIAL THRU CC100-EXIT.
008610           MOVE WS-D2S-SERIAL TO WS-IR-SERIAL-2.
008620*          Base date is always the value under test (Ws-IR-D),
008630*          but either date may be the lower bound of the range.
008640           IF WS-BASE-SERIAL < WS-IR-SERIAL-2
008650               MOVE WS-BASE-SERIAL   TO WS-IR-LO
008660               MOVE WS-IR-SERIAL-2   TO WS-IR-HI
008670           ELSE
008680               MOVE WS-IR-SERIAL-2   TO WS-IR-LO
008690               MOVE WS-BASE-SERIAL   TO WS-IR-HI
008700           END-IF.
008710           MOVE WS-BASE-SERIAL TO WS-IR-D.
008720*          None = strictly between; First = Lo included, Hi not;
008730*          Second = Hi included, Lo not; Both = Lo and Hi included.
008740           MOVE "N" TO DTC-RESULT-FLAG.
008750           EVALUATE DTC-INCLUDE-CODE
008760               WHEN "N"
008770                   IF WS-IR-D > WS-IR-LO AND WS-IR-D < WS-IR-HI
008780                       MOVE "Y" TO DTC-RESULT-FLAG
008790                   END-IF
008800               WHEN "F"
008810                   IF WS-IR-D NOT < WS-IR-LO AND WS-IR-D < WS-IR-HI
008820                       MOVE "Y" TO DTC-RESULT-FLAG
008830                   END-IF
008840               WHEN "S"
008850                   IF WS-IR-D > WS-IR-LO AND WS-IR-D NOT > WS-IR-HI
008860                       MOVE "Y" TO DTC-RESULT-FLAG
008870                   END-IF
008880               WHEN "B"
008890                   IF WS-IR-D NOT < WS-IR-LO AND WS-IR-D NOT > WS-IR-HI
008900                       MOVE "Y" TO DTC-RESULT-FLAG
008910                   END-IF
008920           END-EVALUATE.
008930           MOVE ZERO TO DTC-RESULT-YEAR DTC-RESULT-MONTH
008940                         DTC-RESULT-DAY DTC-RESULT-DOW.
008950       DD180-EXIT.
008960           EXIT.
008970*
008980       EE100-FINISH-RESULT SECTION.
008990*****************************************************************
009000*   Common tail for every date-valued operation - convert the   *
009010*   staged result date to a serial, get its day-of-week, move   *
009020*   everything out to the linkage record.                        *
009030*   Every Dd1nn paragraph except Dd180 ends here -              *
009040*   Is-In-Range returns a flag, not a date, so it skips it.     *
009050*****************************************************************
009060*          Re-converts the result date to get its own serial and
009070*          day-of-week - the caller's Ws-D2S/Ws-DOW work areas are
009080*          shared scratch, already used once for the base date.
009090           MOVE WS-RESULT-YEAR  TO WS-D2S-YEAR.
009100           MOVE WS-RESULT-MONTH TO WS-D2S-MONTH.
009110           MOVE WS-RESULT-DAY   TO WS-D2S-DAY.
009120           PERFORM CC100-DATE-TO-SERIAL THRU CC100-EXIT.
009130           MOVE WS-D2S-SERIAL TO WS-DOW-SERIAL.
009140           PERFORM CC300-DAY-OF-WEEK THRU CC300-EXIT.
009150           MOVE WS-RESULT-YEAR  TO DTC-RESULT-YEAR.
009160           MOVE WS-RESULT-MONTH TO DTC-RESULT-MONTH.
009170           MOVE WS-RESULT-DAY   TO DTC-RESULT-DAY.
009180           MOVE WS-DOW-RESULT   TO DTC-RESULT-DOW.
009190       EE100-EXIT.
009200           EXIT.

000010*****************************************************************
000020*                                                                *
000030*   Record Definition For Date-Calculation Control-Break        *
000040*        Summary - one record per distinct Operation-Code,      *
000050*        written at end of run in first-seen order               *
000060*****************************************************************
000070*
000080* 04/02/26 vbc - Created.
000090*
000100    01  DT-SUMMARY-RECORD.
000110        03  DT-SUMMARY-OP-CODE      PIC X(2).
000120        03  DT-SUMMARY-COUNT        PIC 9(7).
000130        03  DT-SUMMARY-ERRORS       PIC 9(7).
000140        03  FILLER                  PIC X(10).

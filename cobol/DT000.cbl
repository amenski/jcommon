000010       IDENTIFICATION DIVISION.
000020*****************************************************************
000030*                                                                *
000040*   D T 0 0 0                                                   *
000050*                                                                *
000060*   Date-Transaction batch driver.  Reads a file of date-        *
000070*   arithmetic requests, CALLs DT004 once per request to do the *
000080*   actual calendar math, writes one result record per request  *
000090*   in the same order as the input (errors included), then      *
000100*   writes a control-break summary of counts and errors by      *
000110*   operation code, in the order each code was first seen.       *
000120*   Standalone batch job - no dependency on the interactive      *
000130*   ACAS menu chain, built the way build-cbasic is built.         *
000140*                                                                *
000150*****************************************************************
000160 PROGRAM-ID.    DT000.
000170 AUTHOR.        R J MEAKINS.
000180 INSTALLATION.  APPLEWOOD COMPUTERS.
000190 DATE-WRITTEN.  04/03/87.
000200 DATE-COMPILED.
000210 SECURITY.      NONE.
000220*****************************************************************
000230*                     C H A N G E   L O G                       *
000240*****************************************************************
000250* 04/03/87 RJM - Created.  First cut just plus-days and plus-    *
000260*                months, driving the new Dt004 common module.    *
000270* 19/07/87 RJM - Added Previous/Following-day-of-week ops.       *
000280* 23/05/90 KMB - Added Nearest-day-of-week op for BACS run-date  *
000290*                rule (req PYQ-114).                              *
000300* 14/01/92 KMB - Added End-of-month and Is-in-range ops, and     *
000310*                the per-operation-code control-break summary    *
000320*                that period-close asked for.                     *
000330* 30/09/94 DPW - Summary counts widened to 9(7) - the old 9(5)   *
000340*                wrapped on the year-end catch-up run.            *
000350* 11/08/98 DPW - YEAR 2000 REVIEW.  Confirmed all date fields    *
000360*                are 4-digit century already, no change needed - *
000370*                signed off Y2K-ready.                            *
000380* 06/04/99 DPW - Confirmed no change following Y2K re-test       *
000390*                (req PYQ-233).                                   *
000400* 18/02/02 SJC - Reworked to match Dt004's four Is-in-range       *
000410*                include-code modes.                               *
000420* 12/11/07 SJC - Bad operation codes now flow through to the     *
000430*                summary under their own (bad) code instead of   *
000440*                being lumped under spaces (req PYQ-318).         *
000450* 25/06/14 TAH - Ported onto GnuCOBOL free format for the v3.x   *
000460*                rebuild.                                          *
000470* 09/02/26 VBC - REBUILT AS THE DT SUB-SYSTEM'S OWN DRIVER -      *
000480*                lifted back onto fixed-format columns, own       *
000490*                Select/Fd set (no more System-Record chain),    *
000500*                summary table widened to 50 distinct codes so   *
000510*                garbage codes on bad input don't overflow it    *
000520*                (req DT-0001).                                   *
000530* 09/08/26 VBC - Dropped the Upsi-0 switch out of Special-Names - *
000540*                it never drove anything in this driver, the     *
000550*                trace Displays it fed live over in Dt004         *
000560*                (req DT-0002).                                   *
000570*****************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT DT-TRAN-FILE   ASSIGN TO "DTTRANIN"
000650                            ORGANIZATION LINE SEQUENTIAL
000660                            FILE STATUS IS DT-TRAN-STATUS.
000670*
000680     SELECT DT-RESULT-FILE ASSIGN TO "DTRESOUT"
000690                            ORGANIZATION LINE SEQUENTIAL
000700                            FILE STATUS IS DT-RESULT-STATUS.
000710*
000720     SELECT DT-SUMMARY-FILE ASSIGN TO "DTSUMOUT"
000730                            ORGANIZATION LINE SEQUENTIAL
000740                            FILE STATUS IS DT-SUMMARY-STATUS.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  DT-TRAN-FILE.
000790 COPY "WSDTTRN.cob".
000800*
000810 FD  DT-RESULT-FILE.
000820 COPY "WSDTRES.cob".
000830*
000840 FD  DT-SUMMARY-FILE.
000850 COPY "WSDTSUM.cob".
000860*
000870 WORKING-STORAGE SECTION.
000880 77  Prog-Name               PIC X(12) VALUE "DT000  3.30".
000890*
000900 01  WS-Data.
000910     03  DT-TRAN-STATUS      PIC XX     VALUE ZERO.
000920     03  DT-RESULT-STATUS    PIC XX     VALUE ZERO.
000930     03  DT-SUMMARY-STATUS   PIC XX     VALUE ZERO.
000940     03  WS-EOF-SWITCH       PIC X      VALUE "N".
000950         88  DT-END-OF-FILE             VALUE "Y".
000960     03  FILLER              PIC X      VALUE SPACE.
000970*
000980*****************************************************************
000990*   Run totals - grouped together (instead of loose 77-levels)   *
001000*   so the whole set can be cleared in one MOVE at start-of-run,  *
001010*   the way the old vacprint run-counters were laid out.          *
001020*****************************************************************
001030 01  WS-Run-Totals.
001040     03  WS-Recs-In          PIC 9(7)   COMP VALUE ZERO.
001050     03  WS-Recs-Out         PIC 9(7)   COMP VALUE ZERO.
001060     03  WS-Recs-Rejected    PIC 9(7)   COMP VALUE ZERO.
001070 01  WS-Run-Totals-Redef REDEFINES WS-Run-Totals.
001080     03  WS-Run-Totals-Chars  PIC X(12).
001090*
001100*****************************************************************
001110*   Control-break table - one row per distinct operation code   *
001120*   seen on the input, in first-seen order.  50 rows is a very   *
001130*   generous ceiling given there are only 8 valid codes, but a   *
001140*   bad input file can carry any 2-byte garbage as a "code" and  *
001150*   every distinct one of those still has to get its own line.   *
001160*****************************************************************
001170 01  WS-Op-Table.
001180     03  WS-Op-Entry OCCURS 50 TIMES.
001190         05  WS-Op-Code       PIC X(2).
001200         05  WS-Op-Total      PIC 9(7) COMP.
001210         05  WS-Op-Errors     PIC 9(7) COMP.
001220 01  WS-Op-Table-Redef REDEFINES WS-Op-Table.
001230     03  WS-Op-Table-Chars    PIC X(500).
001240*
001250*****************************************************************
001260*   Table subscripts and the entry-count, grouped the same way   *
001270*   so Aa010-Open-Files can clear all four with one MOVE rather  *
001280*   than four separate MOVE ZERO statements.                     *
001290*****************************************************************
001300 01  WS-Op-Subscripts.
001310     03  WS-Op-Table-Count    PIC 9(4)   COMP VALUE ZERO.
001320     03  WS-Op-Search-Sub     PIC 9(4)   COMP VALUE ZERO.
001330     03  WS-Op-Found-Sub      PIC 9(4)   COMP VALUE ZERO.
001340     03  WS-Summary-Sub       PIC 9(4)   COMP VALUE ZERO.
001350 01  WS-Op-Subscripts-Redef REDEFINES WS-Op-Subscripts.
001360     03  WS-Op-Subscripts-Chars  PIC X(16).
001370*
001380*****************************************************************
001390*   Local copy of the Dt004 linkage record - loaded from the     *
001400*   transaction just read, CALLed by value/reference as usual,   *
001410*   read back for the result fields.                              *
001420*****************************************************************
001430 COPY "WSDTCLC.cob".
001440*
001450 01  Error-Messages.
001460     03  DT001  PIC X(45)
001470             VALUE "DT001 CANNOT OPEN TRANSACTION INPUT FILE  -  ".
001480     03  DT002  PIC X(45)
001490             VALUE "DT002 CANNOT OPEN RESULT OUTPUT FILE      -  ".
001500     03  DT003  PIC X(45)
001510             VALUE "DT003 CANNOT OPEN SUMMARY OUTPUT FILE     -  ".
001520     03  DT004M PIC X(45)
001530             VALUE "DT004 OPERATION CODE TABLE FULL - CODE LOST  ".
001540     03  FILLER PIC X(01) VALUE SPACE.
001550*
001560 PROCEDURE DIVISION.
001570*
001580 AA000-MAIN SECTION.
001590*****************************************************************
001600*   Open, read/process till end, write the summary, close down. *
001610*****************************************************************
001620*     Whole run is four steps - open, loop the transactions,
001630*     write the summary, close down - in that fixed order.
001640     DISPLAY Prog-Name " STARTING".
001650     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
001660     PERFORM AA020-PROCESS-TRANSACTIONS THRU AA020-EXIT
001670         UNTIL DT-END-OF-FILE.
001680     PERFORM AA060-WRITE-SUMMARY THRU AA060-EXIT.
001690     PERFORM AA070-CLOSE-FILES THRU AA070-EXIT.
001700*     End-of-run counts to the console, same three totals every
001710*     ACAS batch job has always logged at Stop Run.
001720     DISPLAY Prog-Name " ENDED - IN " WS-Recs-In
001730             " OUT " WS-Recs-Out " REJECTED " WS-Recs-Rejected.
001740     STOP RUN.
001750 AA000-EXIT.
001760     EXIT.
001770*
001780 AA010-OPEN-FILES SECTION.
001790*****************************************************************
001800*   Opens all three files up front and bails out on the first   *
001810*   bad open - each failing open closes whatever is already     *
001820*   open before the Stop Run, the way build-cbasic does it.     *
001830*****************************************************************
001840     OPEN INPUT DT-TRAN-FILE.
001850*         Nothing else has been opened yet, so a Stop Run here
001860*         needs no Close first.
001870     IF DT-TRAN-STATUS NOT = "00"
001880         DISPLAY DT001 DT-TRAN-STATUS
001890         STOP RUN
001900     END-IF.
001910     OPEN OUTPUT DT-RESULT-FILE.
001920     IF DT-RESULT-STATUS NOT = "00"
001930         DISPLAY DT002 DT-RESULT-STATUS
001940         CLOSE DT-TRAN-FILE
001950         STOP RUN
001960     END-IF.
001970     OPEN OUTPUT DT-SUMMARY-FILE.
001980     IF DT-SUMMARY-STATUS NOT = "00"
001990         DISPLAY DT003 DT-SUMMARY-STATUS
002000         CLOSE DT-TRAN-FILE DT-RESULT-FILE
002010         STOP RUN
002020     END-IF.
002030*     Redefined character views let each of these clear in one
002040*     Move instead of item by item, the way the run-counters
002050*     were laid out in the old vacprint listing.
002060     MOVE "N" TO WS-EOF-SWITCH.
002070     MOVE ZEROS TO WS-Run-Totals-Chars.
002080     MOVE ZEROS TO WS-Op-Subscripts-Chars.
002090     MOVE SPACES TO WS-Op-Table-Chars.
002100     PERFORM AA015-READ-TRANSACTION THRU AA015-EXIT.
002110 AA010-EXIT.
002120     EXIT.
002130*
002140 AA015-READ-TRANSACTION SECTION.
002150*****************************************************************
002160*   Called once from Aa010 to prime the loop and again at the   *
002170*   bottom of Aa020 - the classic priming-read shape so the     *
002180*   Perform ... Until in Aa000-Main never processes a phantom   *
002190*   end-of-file record.                                         *
002200*****************************************************************
002210     READ DT-TRAN-FILE
002220         AT END
002230             SET DT-END-OF-FILE TO TRUE
002240     END-READ.
002250     IF NOT DT-END-OF-FILE
002260         ADD 1 TO WS-Recs-In
002270     END-IF.
002280 AA015-EXIT.
002290     EXIT.
002300*
002310 AA020-PROCESS-TRANSACTIONS SECTION.
002320*****************************************************************
002330*   One pass of the main loop - edit/convert, write the result, *
002340*   roll the control-break totals, then read the next record.   *
002350*   Priming read already happened in Aa010 before this is       *
002360*   first entered.                                              *
002370*****************************************************************
002380     PERFORM AA030-EDIT-TRANSACTION THRU AA030-EXIT.
002390     PERFORM AA040-WRITE-RESULT THRU AA040-EXIT.
002400     PERFORM AA050-UPDATE-TOTALS THRU AA050-EXIT.
002410     PERFORM AA015-READ-TRANSACTION THRU AA015-EXIT.
002420 AA020-EXIT.
002430     EXIT.
002440*
002450 AA030-EDIT-TRANSACTION SECTION.
002460*****************************************************************
002470*   Load the Dt004 linkage record from the transaction just     *
002480*   read and let Dt004 validate, convert and dispatch it.        *
002490*****************************************************************
002500*     Five fields copied out of the transaction record into the
002510*     Dt004 linkage record - unused fields (e.g. range date on a
002520*     Plus-Days transaction) travel across too, Dt004 just
002530*     ignores whichever ones its operation code doesn't need.
002540     MOVE DT-OPERATION-CODE OF DT-TRANSACTION-RECORD
002550                             TO DTC-OPERATION-CODE.
002560     MOVE DT-BASE-DATE9     OF DT-TRANSACTION-RECORD
002570                             TO DTC-BASE-DATE9.
002580     MOVE DT-PARM-NUMBER    OF DT-TRANSACTION-RECORD
002590                             TO DTC-PARM-NUMBER.
002600     MOVE DT-RANGE-DATE-2-9 OF DT-TRANSACTION-RECORD
002610                             TO DTC-RANGE-DATE-2-9.
002620     MOVE DT-INCLUDE-CODE   OF DT-TRANSACTION-RECORD
002630                             TO DTC-INCLUDE-CODE.
002640     CALL "DT004" USING DT-CALC-LINKAGE.
002650 AA030-EXIT.
002660     EXIT.
002670*
002680 AA040-WRITE-RESULT SECTION.
002690*****************************************************************
002700*   One result record per transaction, good or bad, in the same *
002710*   order as the input - a rejected (Er) transaction still gets *
002720*   a line, it just carries no result date/dow/flag.            *
002730*****************************************************************
002740     MOVE SPACES TO DT-RESULT-RECORD.
002750     MOVE DT-TRAN-ID OF DT-TRANSACTION-RECORD
002760                      TO DT-TRAN-ID OF DT-RESULT-RECORD.
002770     MOVE DT-OPERATION-CODE OF DT-TRANSACTION-RECORD
002780                      TO DT-OPERATION-CODE OF DT-RESULT-RECORD.
002790     MOVE DTC-RESULT-DATE9  TO DT-RESULT-DATE9.
002800     MOVE DTC-RESULT-DOW    TO DT-RESULT-DOW.
002810     MOVE DTC-RESULT-FLAG   TO DT-RESULT-FLAG.
002820     MOVE DTC-STATUS-CODE   TO DT-STATUS-CODE.
002830     WRITE DT-RESULT-RECORD.
002840*         Recs-Out counts every record written, good or bad;
002850*         Recs-Rejected is the Er subset, for the closing Display.
002860     ADD 1 TO WS-Recs-Out.
002870     IF DTC-STATUS-CODE = "ER"
002880         ADD 1 TO WS-Recs-Rejected
002890     END-IF.
002900 AA040-EXIT.
002910     EXIT.
002920*
002930 AA050-UPDATE-TOTALS SECTION.
002940*****************************************************************
002950*   Find (or add) this operation code's row, first-seen order,  *
002960*   bump its count and, if the CALL came back ER, its errors.   *
002970*****************************************************************
002980*     Found-Sub stays zero if the search falls through without a
002990*     match - that is how the If below knows to add a new row.
003000     MOVE ZERO TO WS-Op-Found-Sub.
003010     PERFORM AA051-SEARCH-OP-TABLE
003020         VARYING WS-Op-Search-Sub FROM 1 BY 1
003030         UNTIL WS-Op-Search-Sub > WS-Op-Table-Count.
003040     IF WS-Op-Found-Sub = ZERO
003050         IF WS-Op-Table-Count < 50
003060             ADD 1 TO WS-Op-Table-Count
003070             MOVE WS-Op-Table-Count TO WS-Op-Found-Sub
003080             MOVE DT-OPERATION-CODE OF DT-TRANSACTION-RECORD
003090                     TO WS-Op-Code (WS-Op-Found-Sub)
003100             MOVE ZERO TO WS-Op-Total (WS-Op-Found-Sub)
003110             MOVE ZERO TO WS-Op-Errors (WS-Op-Found-Sub)
003120*             50 distinct codes should never happen on real input -
003130*             this only fires if garbage data carries more than 50
003140*             different two-byte "codes", and that record's count
003150*             is simply dropped rather than abending the run.
003160         ELSE
003170             DISPLAY DT004M DT-OPERATION-CODE OF DT-TRANSACTION-RECORD
003180             GO TO AA050-EXIT
003190         END-IF
003200     END-IF.
003210     ADD 1 TO WS-Op-Total (WS-Op-Found-Sub).
003220     IF DTC-STATUS-CODE = "ER"
003230         ADD 1 TO WS-Op-Errors (WS-Op-Found-Sub)
003240     END-IF.
003250 AA050-EXIT.
003260     EXIT.
003270*
003280 AA051-SEARCH-OP-TABLE SECTION.
003290*****************************************************************
003300*   One table row test per Perform Varying pass out of Aa050 -  *
003310*   linear search, not indexed, since 50 rows is small enough   *
003320*   not to bother with a binary search or Search Verb.          *
003330*****************************************************************
003340     IF WS-Op-Code (WS-Op-Search-Sub)
003350             = DT-OPERATION-CODE OF DT-TRANSACTION-RECORD
003360         MOVE WS-Op-Search-Sub TO WS-Op-Found-Sub
003370     END-IF.
003380 AA051-EXIT.
003390     EXIT.
003400*
003410 AA060-WRITE-SUMMARY SECTION.
003420*****************************************************************
003430*   Runs once at end-of-file, after the last transaction has    *
003440*   updated the table - one summary line per distinct operation *
003450*   code, first-seen order, exactly as period-close asked for   *
003460*   back in req PYQ at the 14/01/92 change.                     *
003470*****************************************************************
003480     PERFORM AA061-WRITE-SUMMARY-ENTRY
003490         VARYING WS-Summary-Sub FROM 1 BY 1
003500         UNTIL WS-Summary-Sub > WS-Op-Table-Count.
003510 AA060-EXIT.
003520     EXIT.
003530*
003540 AA061-WRITE-SUMMARY-ENTRY SECTION.
003550*****************************************************************
003560*   One summary record per table row - subscript is driven by   *
003570*   Aa060's Perform Varying, not by this paragraph itself.      *
003580*****************************************************************
003590     MOVE SPACES TO DT-SUMMARY-RECORD.
003600     MOVE WS-Op-Code   (WS-Summary-Sub) TO DT-SUMMARY-OP-CODE.
003610     MOVE WS-Op-Total  (WS-Summary-Sub) TO DT-SUMMARY-COUNT.
003620     MOVE WS-Op-Errors (WS-Summary-Sub) TO DT-SUMMARY-ERRORS.
003630     WRITE DT-SUMMARY-RECORD.
003640 AA061-EXIT.
003650     EXIT.
003660*
003670 AA070-CLOSE-FILES SECTION.
003680*****************************************************************
003690*   One Close statement for all three files - none of them are  *
003700*   left open on the normal end-of-run path.                    *
003710*****************************************************************
003720     CLOSE DT-TRAN-FILE DT-RESULT-FILE DT-SUMMARY-FILE.
003730 AA070-EXIT.
003740     EXIT.
